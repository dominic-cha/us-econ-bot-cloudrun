000100*****************************************************
000200*                                                   *
000300*  Record Definition For Indicator Observation      *
000400*           File  (daily economic series pull)       *
000500*     One record per series - arbitrary order        *
000600*****************************************************
000700*  File size 83 bytes, signed numeric fields carry   *
000800*  their own sign in the low-order zone (no SEPARATE *
000900*  SIGN byte).                                       *
001000*
001100* 21/10/25 vbc - Created.
001200* 04/11/25 vbc - Added Ind-Prev-Present, was implied  EB0001
001300*                by Ind-Prev-Value = zero before this EB0001
001400*                which could not tell "no data" from  EB0001
001500*                "previous value was zero".           EB0001
001600* 19/11/25 vbc - Widened Ind-Series-Name to x(30) to  EB0002
001700*                take the longer series titles used   EB0002
001800*                by the feed.                          EB0002
001900*
002000 01  EB-Indicator-Record.
002100     03  Ind-Series-Id         pic x(12).
002200     03  Ind-Series-Name       pic x(30).
002300     03  Ind-Unit-Code         pic x(04).
002400     03  Ind-Obs-Date          pic x(10).
002500     03  Ind-Curr-Value        pic s9(9)v9(4).
002600     03  Ind-Prev-Value        pic s9(9)v9(4).
002700     03  Ind-Prev-Present      pic x.
002800     03  filler                pic x(08).
002900*
