000100* 26/10/25 vbc - Created.  22 char fixed record.
000200 fd  Yield-File.
000300 01  EB-Yield-Record.
000400     03  Yld-Obs-Date         pic x(10).
000500     03  Yld-Ten-Year         pic s999v999.
000600     03  Yld-Two-Year         pic s999v999.
000700     03  filler               pic x(01).
