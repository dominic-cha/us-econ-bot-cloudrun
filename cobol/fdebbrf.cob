000100* 28/10/25 vbc - Created.  80 col print line, no report writer -
000200*                briefing shape is a variable list, not columns.
000300 fd  Briefing-File.
000400 01  EB-Print-Line            pic x(80).
