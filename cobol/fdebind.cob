000100* 25/10/25 vbc - Created.  77 char fixed record - see wsebind.
000200 fd  Indicator-File.
000300 copy "wsebind.cob".
