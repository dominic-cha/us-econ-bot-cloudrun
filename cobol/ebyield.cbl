000100 identification          division.
000200*=================================
000300*
000400*  Yield Curve Check - 10 Year less 2 Year Treasury spread.
000500*  Called from ebbrief once per run, after the yield file
000600*  has been read into the EB-Yield-Linkage table.
000700*
000800 program-id.         ebyield.
000900*
001000 author.             V B Coen, for Applewood Computers.
001100 installation.       Applewood Computers.
001200 date-written.       25/10/1985.
001300 date-compiled.
001400 security.           Copyright (C) 1985-2026, V B Coen.
001500                     Distributed under the GNU GPL.  See
001600                     the file COPYING for details.
001700*
001800* remarks.          Yield Curve Check subprogram.
001900*                   Computes the 10yr/2yr spread on the
002000*                   latest observation, the average spread
002100*                   over up to the last 30 observations,
002200*                   and classifies inversion severity.
002300*
002400* version.          1.00 of 25/10/1985.
002500*
002600* Changes:
002700* 25/10/85 vbc -        Written.
002800* 02/11/85 vbc -    .01 Added average-of-30 calc, was     EB0006
002900*                       single obs only, mgmt asked for  EB0006
003000*                       the trend too.                   EB0006
003100* 14/03/90 vbc -    .02 Severity band widened per memo   EB0007
003200*                       90-114.                          EB0007
003300* 07/09/98 vbc - Y2K   Date field already ccyy-mm-dd, no EBY2K1
003400*                       2 digit year work in here, OK.   EBY2K1
003500* 19/11/25 vbc - 3.3   Taken onto the econ brief suite.  EB0006
003600* 10/08/26 vbc - 3.4   Severe-inversion text was missing EB0013
003700*                       the word STRONG, per the desk's   EB0013
003800*                       memo of 19/02/26 - text corrected EB0013
003900*                       and EBY-Out-Status widened to fit.EB0013
004000*
004100*****************************************************
004200*
004300* Copyright Notice.
004400* ****************
004500*
004600* This file/program is part of the Applewood Computers
004700* Accounting System, copyright (c) V B Coen 1976-2026.
004800*
004900* Free software; redistribute/modify it under the terms
005000* of the GNU General Public License as published by the
005100* Free Software Foundation, version 3 and later, for
005200* personal usage only, including use within a business
005300* but without repackaging or for Resale in any way.
005400*
005500* Distributed in the hope it will be useful, but WITHOUT
005600* ANY WARRANTY, without even the implied warranty of
005700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
005800* See the GNU General Public License for more detail.
005900*
006000*****************************************************
006100*
006200 environment             division.
006300*================================
006400*
006500 configuration           section.
006600 special-names.
006700     C01 is TOP-OF-FORM
006800     UPSI-0 is EBY-Retest-Sw.
006900*
007000 input-output            section.
007100*------------------------------
007200*
007300 data                    division.
007400*================================
007500 working-storage section.
007600*----------------------
007700*
007800 77  Prog-Name           pic x(16)  value "EBYIELD (1.00)".
007900*
008000 01  WS-Data.
008100     03  WS-Row-Ix       pic s9(4)  comp.
008200     03  WS-Sum-Ten      pic s999v999.
008300     03  WS-Sum-Two      pic s999v999.
008400     03  WS-Avg-Spread   pic s999v999.
008500     03  WS-Ccyymmdd     pic 9(08).
008600     03  WS-Ccyymmdd-R   redefines WS-Ccyymmdd.
008700         05  WS-Ccyy     pic 9(04).
008800         05  WS-Mm       pic 9(02).
008900         05  WS-Dd       pic 9(02).
009000     03  WS-Spread-Disp  pic s999v999.
009100     03  WS-Spread-R     redefines WS-Spread-Disp.
009200         05  WS-Spread-Sign  pic x.
009300         05  filler          pic x(06).
009400     03  WS-Avg-Spread-R redefines WS-Avg-Spread.
009500         05  WS-Avg-Sign     pic x.
009600         05  filler          pic x(06).
009700     03  filler          pic x(04).
009800*
009900 linkage section.
010000*--------------
010100*
010200 copy  "wsebyc.cob".
010300*
010400 procedure division  using  EB-Yield-Linkage.
010500*============================================
010600*
010700 main.
010800*
010900*    Spread on the latest (first) observation handed in.
011000*
011100     if       EBY-In-Ten-Year = zero
011200       and    EBY-In-Two-Year = zero
011300              move  "Y"  to  EBY-Out-Error
011400              go to  main-exit.
011500*
011600     move     "N"  to  EBY-Out-Error.
011700     compute  EBY-Out-Spread  =
011800              EBY-In-Ten-Year - EBY-In-Two-Year.
011900*
012000*    Average of up to the first 30 rows handed across.
012100*
012200     move     zero  to  WS-Sum-Ten  WS-Sum-Two.
012300     perform  Average-Loop  thru  Average-Loop-Exit
012400              varying WS-Row-Ix from 1 by 1
012500              until   WS-Row-Ix > EBY-Tot
012600              or      WS-Row-Ix > 30.
012700*
012800     if       EBY-Tot > zero
012900              divide  WS-Sum-Ten by EBY-Tot
013000                      giving WS-Sum-Ten rounded
013100              divide  WS-Sum-Two by EBY-Tot
013200                      giving WS-Sum-Two rounded
013300              compute EBY-Out-Average rounded =
013400                      WS-Sum-Ten - WS-Sum-Two
013500     else
013600              move    EBY-Out-Spread  to  EBY-Out-Average.
013700*
013800     perform  Classify-Inversion  thru
013900              Classify-Inversion-Exit.
014000     perform  Classify-Status     thru
014100              Classify-Status-Exit.
014200*
014300     go       to main-exit.
014400*
014500 Average-Loop.
014600     add      EBY-Row-Ten (WS-Row-Ix)  to  WS-Sum-Ten.
014700     add      EBY-Row-Two (WS-Row-Ix)  to  WS-Sum-Two.
014800*
014900 Average-Loop-Exit.
015000     exit.
015100*
015200 Classify-Inversion.
015300     if       EBY-Out-Spread < zero
015400              move  "Y"  to  EBY-Out-Inverted
015500     else
015600              move  "N"  to  EBY-Out-Inverted.
015700*
015800     if       EBY-Out-Spread < -0.500
015900              move  "SEVERE"    to  EBY-Out-Severity
016000     else
016100       if     EBY-Out-Spread < zero
016200              move  "MODERATE" to  EBY-Out-Severity
016300       else
016400              move  "NONE"     to  EBY-Out-Severity.
016500*
016600 Classify-Inversion-Exit.
016700     exit.
016800*
016900*    07/09/98 vbc Y2K - bands unchanged by millennium  EBY2K1
017000*    work, left exactly as per memo 90-114 of 14/03/90.EBY2K1
017100*
017200*    10/08/26 vbc - 3.4  STRONG put back into the          EB0013
017300*    severe-inversion status text - see memo 19/02/26.      EB0013
017400*
017500 Classify-Status.
017600     if       EBY-Out-Spread < -1.000
017700              move  "SEVERE INVERSION (STRONG RECESSION SIGNAL)"
017800                    to  EBY-Out-Status
017900     else
018000       if     EBY-Out-Spread < -0.500
018100              move  "CLEAR INVERSION (RECESSION WARNING)"
018200                    to  EBY-Out-Status
018300       else
018400         if   EBY-Out-Spread < zero
018500              move  "MILD INVERSION (CAUTION)"
018600                    to  EBY-Out-Status
018700         else
018800           if EBY-Out-Spread < 0.500
018900              move  "FLATTENING (SLOWDOWN SIGNAL)"
019000                    to  EBY-Out-Status
019100           else
019200             if EBY-Out-Spread < 1.000
019300                move  "NORMAL RANGE"
019400                      to  EBY-Out-Status
019500             else
019600                move  "NORMAL (EXPANSION)"
019700                      to  EBY-Out-Status.
019800*
019900 Classify-Status-Exit.
020000     exit.
020100*
020200 main-exit.   exit program.
020300*********    ************
