000100* 27/10/25 vbc - Created.  See wsebanl for field detail.
000200 fd  Analysis-File.
000300 copy "wsebanl.cob".
