000100*****************************************************
000200*                                                   *
000300*  Working Table - Indicator Alert Thresholds       *
000400*     Critical / Warning cut-offs per series         *
000500*     c/f the PY Ded-FWT-Mar bracket table idea,     *
000600*     same shape, different business.                *
000700*****************************************************
000800*  Loaded by zz005-Load-Thresholds in ebbrief at     *
000900*  start of run - see that paragraph for the values. *
001000*
001100* 23/10/25 vbc - Created, 9 series.
001200* 30/10/25 vbc - Added Thr-Direction after finding    EB0004
001300*                T10Y2Y is the only "lower is riskier"EB0004
001400*                series - all others are ">=".        EB0004
001500*
001600 01  EB-Threshold-Table.
001700     03  Thr-Entry             occurs 9 indexed by Thr-Ix.
001800         05  Thr-Series        pic x(12).
001900         05  Thr-Critical      pic s9(6)v99  comp-3.
002000         05  Thr-Warning       pic s9(6)v99  comp-3.
002100         05  Thr-Direction     pic 9.
002200             88  Thr-Higher-Risk     value 1.
002300             88  Thr-Lower-Risk      value 2.
002400     03  filler                pic x(04).
002500*
