000100*****************************************************
000200*                                                   *
000300*  Linkage Work Area - Yield Curve Check            *
000400*     Passed from ebbrief to ebyield on the call.   *
000500*****************************************************
000600*
000700* 25/10/25 vbc - Created for ebyield linkage.
000800* 18/11/25 vbc - .01 Added EBY-Ix & EBY-Tot as comp     EB0005
000900*                    so ebyield can average up to 30   EB0005
001000*                    rows itself rather than ebbrief.   EB0005
001100*
001200* 10/08/26 vbc - .02 EBY-Out-Status widened 40->44, the    EB0013
001300*                    "STRONG RECESSION SIGNAL" wording     EB0013
001400*                    from the desk's memo needs the room.  EB0013
001500*
001600 01  EB-Yield-Linkage.
001700     03  EBY-In.
001800         05  EBY-In-Date        pic x(10).
001900         05  EBY-In-Ten-Year    pic s999v999.
002000         05  EBY-In-Two-Year    pic s999v999.
002100     03  EBY-In-Table.
002200         05  EBY-Row  occurs 30 indexed by EBY-Ix.
002300             07  EBY-Row-Ten    pic s999v999.
002400             07  EBY-Row-Two    pic s999v999.
002500     03  EBY-Tot                pic s9(4)      comp.
002600     03  EBY-Out.
002700         05  EBY-Out-Spread     pic s999v999.
002800         05  EBY-Out-Average    pic s999v999.
002900         05  EBY-Out-Inverted   pic x(1).
003000         05  EBY-Out-Severity   pic x(8).
003100         05  EBY-Out-Status     pic x(44).
003200         05  EBY-Out-Error      pic x(1).
003300     03  filler                 pic x(02).
003400*
