000100* 28/10/25 vbc - Created.  Print spool, 80 col briefing.
000200     select  Briefing-File    assign to "BRFFILE"
000300                               organisation is line sequential
000400                               file status  is WS-Brf-Status.
