000100 identification          division.
000200*=================================
000300*
000400*  US Economic Indicator Briefing - nightly batch
000500*
000600 program-id.         ebbrief.
000700*
000800 author.             V B Coen, for Applewood Computers.
000900 installation.       Applewood Computers.
001000 date-written.       21/10/1985.
001100 date-compiled.
001200 security.           Copyright (C) 1985-2026, V B Coen.
001300                     Distributed under the GNU GPL.  See
001400                     the file COPYING for details.
001500*
001600* remarks.          Reads the day's economic indicator pull
001700*                   and the treasury yield pull, analyses each
001800*                   series against its alert thresholds,
001900*                   works out the economic phase and a risk
002000*                   score, builds a short list of pointers
002100*                   for the desk, and writes both a machine
002200*                   readable analysis file and a plain text
002300*                   overnight briefing for the morning desk.
002400*
002500* called modules.   ebyield. (yield curve check)
002600*
002700* version.          1.00 of 21/10/1985.
002800*
002900* Changes:
003000* 21/10/85 vbc -        Written.
003100* 28/10/85 vbc -    .01 Added RISK-ENGINE scoring - first cut  EB0008
003200*                       only covered PHASE-ENGINE.             EB0008
003300* 09/03/91 vbc -    .02 Recommender truncated to 5 lines per   EB0009
003400*                       memo from T Edwards, desk was getting  EB0009
003500*                       too long a sheet to read before open.  EB0009
003600* 14/08/98 vbc - Y2K   Run date field already ccyy-mm-dd, no   EBY2K2
003700*                       2 digit year work in this program.     EBY2K2
003800* 19/11/25 vbc - 3.3   Taken on to the economic briefing suite EB0008
003900*                       from the old sl000/py000 Start of Day  EB0008
004000*                       shape and vacprint's print driver.     EB0008
004100* 20/02/26 vbc - 3.4   Review pass per memo of 18/02/26:       EB0011
004200*                       T10Y2Y now captured off the indicator  EB0011
004300*                       file for PHASE/RISK (was wrongly fed   EB0011
004400*                       from the yield-curve-check average);   EB0011
004500*                       per-series interpretation text redone  EB0011
004600*                       to the desk's value/pct bands; the ISM EB0011
004700*                       any-alert test now catches WARNING as  EB0011
004800*                       well as CRITICAL; percent change now   EB0011
004900*                       divides by the magnitude of the prior  EB0011
005000*                       value; recommender wording corrected;  EB0011
005100*                       yield-curve block widened to show the  EB0011
005200*                       10Y/2Y/AVG30 figures; risk line now    EB0011
005300*                       shows the risk percentage; summary now EB0011
005400*                       prints the total/updated indicator     EB0011
005500*                       count; dropped the lookahead moves in  EB0011
005600*                       zz090 that clobbered the latest 10Y/2Y.EB0011
005700*
005800*****************************************************
005900*
006000* Copyright Notice.
006100* ****************
006200*
006300* This file/program is part of the Applewood Computers
006400* Accounting System, copyright (c) V B Coen 1976-2026.
006500*
006600* Free software; redistribute/modify it under the terms
006700* of the GNU General Public License as published by the
006800* Free Software Foundation, version 3 and later, for
006900* personal usage only, including use within a business
007000* but without repackaging or for Resale in any way.
007100*
007200* Distributed in the hope it will be useful, but WITHOUT
007300* ANY WARRANTY, without even the implied warranty of
007400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007500* See the GNU General Public License for more detail.
007600*
007700*****************************************************
007800*
007900 environment             division.
008000*================================
008100*
008200 configuration           section.
008300 special-names.
008400     C01 is TOP-OF-FORM
008500     UPSI-0 is EB-Rerun-Sw.
008600*
008700 input-output            section.
008800 file-control.
008900 copy  "selebind.cob".
009000 copy  "selebyld.cob".
009100 copy  "selebanl.cob".
009200 copy  "selebbrf.cob".
009300*
009400 data                    division.
009500*================================
009600*
009700 file section.
009800*
009900 copy  "fdebind.cob".
010000 copy  "fdebyld.cob".
010100 copy  "fdebanl.cob".
010200 copy  "fdebbrf.cob".
010300*
010400 working-storage section.
010500*----------------------
010600*
010700 77  Prog-Name           pic x(16)  value "EBBRIEF (1.00)".
010800*
010900 01  WS-Data.
011000     03  WS-Ind-Status   pic xx.
011100     03  WS-Yld-Status   pic xx.
011200     03  WS-Anl-Status   pic xx.
011300     03  WS-Brf-Status   pic xx.
011400     03  WS-Ind-Eof-Sw   pic x      value "N".
011500     03  WS-Yld-Eof-Sw   pic x      value "N".
011600     03  WS-Rec-Cnt      pic s9(5)  comp  value zero.
011700     03  WS-Updated-Cnt  pic s9(5)  comp  value zero.
011800     03  WS-Ix           pic s9(4)  comp.
011900     03  WS-Success-Cnt  pic s9(2)  comp  value zero.
012000     03  WS-Success-Disp pic 9(1)   value zero.
012100     03  WS-Rec-Cnt-Disp pic zz9    value zero.
012200     03  WS-Upd-Cnt-Disp pic zz9    value zero.
012300     03  WS-Risk-Pct-Disp pic zz9   value zero.
012400     03  WS-Tag          pic x(8)   value spaces.
012500     03  WS-Lower-Better-Sw pic x   value "N".
012600     03  WS-Rec-Text     pic x(60)  value spaces.
012700     03  WS-Inflation    pic s9(3)v9(1).
012800     03  WS-Inflation-R  redefines WS-Inflation.
012900         05  WS-Infl-Sign    pic x.
013000         05  filler          pic x(3).
013100     03  WS-Annual-Est   pic s9(5)v9(2).
013200     03  WS-Abs-Prev     pic s9(9)v9(4).
013300     03  WS-Yld-10y      pic ---9.999.
013400     03  WS-Yld-2y       pic ---9.999.
013500     03  WS-Yld-Spread   pic ---9.999.
013600     03  WS-Yld-Avg30    pic ---9.999.
013700*
013800*    20/02/26 vbc - 3.5  Added for the core-indicator value edit - EB0012
013900*    see zz116/zz118 banner.  Zero-suppressed, no sign (the desk's EB0012
014000*    sheet never shows a value with a leading +; WS-Core-Disp      EB0012
014100*    below keeps its signed zero-padded picture for the change     EB0012
014200*    suffix only, unchanged).                                       EB0012
014300*
014400     03  WS-Core-Disp-Pct   pic ZZZZZZZ9.99  value zero.
014500     03  WS-Core-Disp-Thsd  pic ZZZZZZZ9.9   value zero.
014600*
014700 01  To-Day              pic x(10)  value spaces.
014800*
014900*    Briefing-line work area for the five fixed-order core
015000*    indicators - one set of scratch fields, reused per line.
015100*
015200 01  EB-Core-Work.
015300     03  WS-Core-Name        pic x(24)   value spaces.
015400     03  WS-Core-Value       pic s9(9)v9(4)  value zero.
015500     03  WS-Core-Chg         pic s9(9)v9(4)  value zero.
015600     03  WS-Core-Pct         pic s9(5)v9(2)  value zero.
015700     03  WS-Core-Unit        pic x(4)    value spaces.
015800     03  WS-Core-Disp        pic s9(7)9.99  sign leading separate.
015900     03  WS-Core-Disp-R      redefines WS-Core-Disp.
016000         05  filler          pic x(11).
016100     03  filler              pic x(04).
016200*
016300 copy  "wsebthr.cob".
016400 copy  "wsebyc.cob".
016500*
016600*    Captured values for series driving phase/risk/briefing -
016700*    direct named fields, not a generic table, see change log
016800*    EB0008 for why (avoids a search for 7 odd-shaped series).
016900*
017000 01  EB-Captured.
017100     03  Cap-Unrate-Value    pic s9(9)v9(4).
017200     03  Cap-Unrate-Pct      pic s9(5)v9(2).
017300     03  Cap-Unrate-Fnd      pic x          value "N".
017400     03  Cap-Cpi-Value       pic s9(9)v9(4).
017500     03  Cap-Cpi-Chg         pic s9(9)v9(4).
017600     03  Cap-Cpi-Pct         pic s9(5)v9(2).
017700     03  Cap-Cpi-Fnd         pic x          value "N".
017800     03  Cap-Gdp-Pct         pic s9(5)v9(2).
017900     03  Cap-Gdp-Fnd         pic x          value "N".
018000     03  Cap-Sahm-Value      pic s9(9)v9(4).
018100     03  Cap-Sahm-Fnd        pic x          value "N".
018200     03  Cap-Payems-Value    pic s9(9)v9(4).
018300     03  Cap-Payems-Chg      pic s9(9)v9(4).
018400     03  Cap-Payems-Fnd      pic x          value "N".
018500     03  Cap-Fedfunds-Value  pic s9(9)v9(4).
018600     03  Cap-Fedfunds-Chg    pic s9(9)v9(4).
018700     03  Cap-Fedfunds-Fnd    pic x          value "N".
018800     03  Cap-Rsafs-Value     pic s9(9)v9(4).
018900     03  Cap-Rsafs-Chg       pic s9(9)v9(4).
019000     03  Cap-Rsafs-Fnd       pic x          value "N".
019100     03  Cap-T10y2y-Value    pic s999v999.
019200     03  Cap-T10y2y-Fnd      pic x          value "N".
019300     03  filler              pic x(06).
019400*
019500 01  EB-Analysis-Work.
019600     03  Wrk-Chg-Absolute    pic s9(9)v9(4).
019700     03  Wrk-Chg-Percent     pic s9(5)v9(2).
019800     03  Wrk-Status          pic x(8).
019900     03  Wrk-Trend           pic x(8).
020000     03  Wrk-Interp          pic x(60)   value spaces.
020100     03  Wrk-Thr-Ix          pic s9(4)   comp.
020200     03  filler              pic x(04).
020300*
020400*    Phase / Risk / Recommender working areas.
020500*
020600 01  EB-Phase-Work.
020700     03  Phs-Phase           pic x(16)   value spaces.
020800     03  Phs-Yield-Spread    pic s999v999.
020900     03  Phs-Risk-Score      pic s9(2)   comp  value zero.
021000     03  Phs-Risk-Pct        pic s9(3)v9(1).
021100     03  Phs-Risk-Level      pic x(10)   value spaces.
021200     03  Phs-Crit-Ctr        pic s9(2)   comp  value zero.
021300     03  Phs-Crit-Tag-1      pic x(8)    value spaces.
021400     03  Phs-Crit-Tag-2      pic x(8)    value spaces.
021500     03  Phs-Any-Ism-Alert   pic x       value "N".
021600     03  filler              pic x(04).
021700*
021800 01  EB-Recommend-Table.
021900     03  Rec-Entry occurs 5  indexed by Rec-Ix.
022000         05  Rec-Text        pic x(60).
022100     03  Rec-Ctr             pic s9(2)   comp  value zero.
022200*
022300 01  EB-Summary-Table.
022400     03  Sum-Improve-Ctr     pic s9(2)   comp  value zero.
022500     03  Sum-Detior-Ctr      pic s9(2)   comp  value zero.
022600     03  Sum-Improve  occurs 9 pic x(12)   value spaces.
022700     03  Sum-Detior   occurs 9 pic x(12)   value spaces.
022800*
022900 01  EB-Print-Work.
023000     03  Prt-Value-Text      pic x(14)   value spaces.
023100     03  Prt-Value-Text-R    redefines Prt-Value-Text.
023200         05  Prt-Value-Sign  pic x.
023300         05  filler          pic x(13).
023400     03  Prt-Chg-Text        pic x(20)   value spaces.
023500     03  Prt-Line            pic x(80)   value spaces.
023600     03  filler              pic x(04).
023700*
023800 01  Error-Messages.
023900     03  EB001           pic x(35)
024000                         value "EB001 Indicator file not found".
024100     03  EB002           pic x(27) value "EB002 Yield file read error".
024200*
024300 01  Error-Code          pic 999.
024400*
024500*    20/02/26 vbc - 3.5  Linkage for the chained run date - per    EB0012
024600*    memo of 19/02/26 the run date is a batch parameter, not a     EB0012
024700*    clock reading; ccyy-mm-dd, dashed, same shape as the old       EB0012
024800*    param-file date this program took over from sl000.             EB0012
024900*
025000 linkage section.
025100*-----------------
025200*
025300 01  LK-Run-Date         pic x(10).
025400*
025500 procedure division using LK-Run-Date.
025600*=====================================
025700*
025800 aa000-Main              section.
025900*********************************
026000*
026100     perform  aa005-Accept-Run-Date     thru aa005-Exit.
026200     perform  zz005-Load-Thresholds     thru zz005-Exit.
026300*
026400     open     input Indicator-File.
026500     if       WS-Ind-Status not = "00"
026600              display EB001
026700              move    1 to Error-Code
026800              goback  returning Error-Code.
026900*
027000     open     input Yield-File.
027100     open     output Analysis-File.
027200     open     output Briefing-File.
027300*
027400     perform  aa050-Process-Indicators  thru aa050-Exit
027500              until   WS-Ind-Eof-Sw = "Y".
027600*
027700     perform  aa095-Run-Yield-Check     thru aa095-Exit.
027800     perform  aa060-Compute-Phase       thru aa060-Exit.
027900     perform  aa070-Compute-Risk        thru aa070-Exit.
028000     perform  aa080-Build-Recommend     thru aa080-Exit.
028100     perform  aa100-Write-Briefing      thru aa100-Exit.
028200*
028300     close    Indicator-File.
028400     close    Yield-File.
028500     close    Analysis-File.
028600     close    Briefing-File.
028700     goback   returning zero.
028800*
028900 aa000-Exit.  exit section.
029000*
029100*    20/02/26 vbc - 3.5  Run date off LK-Run-Date now, not         EB0012
029200*    "accept from date" - the run is kicked off with the close-   EB0012
029300*    of-business date belonging to the job step, not whatever      EB0012
029400*    date is on the system clock when it runs.                      EB0012
029500*
029600 aa005-Accept-Run-Date   section.
029700*********************************
029800*
029900     move     LK-Run-Date  to  To-Day.
030000*
030100 aa005-Exit.  exit section.
030200*
030300*    21/10/85 vbc - Thresholds loaded by MOVE, not a value    EB0010
030400*    string - signed packed literals are too easy to get      EB0010
030500*    wrong by hand, see wsebthr.cob banner.                   EB0010
030600*
030700 zz005-Load-Thresholds   section.
030800*********************************
030900*
031000     move     "UNRATE"       to  Thr-Series (1).
031100     move     5.00           to  Thr-Critical (1).
031200     move     4.50           to  Thr-Warning  (1).
031300     move     1              to  Thr-Direction (1).
031400*
031500     move     "CPIAUCSL"     to  Thr-Series (2).
031600     move     4.00           to  Thr-Critical (2).
031700     move     3.00           to  Thr-Warning  (2).
031800     move     1              to  Thr-Direction (2).
031900*
032000     move     "PPIACO"       to  Thr-Series (3).
032100     move     5.00           to  Thr-Critical (3).
032200     move     3.50           to  Thr-Warning  (3).
032300     move     1              to  Thr-Direction (3).
032400*
032500     move     "DFF"          to  Thr-Series (4).
032600     move     5.00           to  Thr-Critical (4).
032700     move     4.00           to  Thr-Warning  (4).
032800     move     1              to  Thr-Direction (4).
032900*
033000     move     "T10Y2Y"       to  Thr-Series (5).
033100     move     -0.50          to  Thr-Critical (5).
033200     move     0.00           to  Thr-Warning  (5).
033300     move     2              to  Thr-Direction (5).
033400*
033500     move     "SAHMREALTIME" to  Thr-Series (6).
033600     move     0.50           to  Thr-Critical (6).
033700     move     0.30           to  Thr-Warning  (6).
033800     move     1              to  Thr-Direction (6).
033900*
034000     move     "ICSA"         to  Thr-Series (7).
034100     move     300000.00      to  Thr-Critical (7).
034200     move     250000.00      to  Thr-Warning  (7).
034300     move     1              to  Thr-Direction (7).
034400*
034500     move     "MANEMP"       to  Thr-Series (8).
034600     move     45.00          to  Thr-Critical (8).
034700     move     48.00          to  Thr-Warning  (8).
034800     move     1              to  Thr-Direction (8).
034900*
035000     move     "NMFBAI"       to  Thr-Series (9).
035100     move     45.00          to  Thr-Critical (9).
035200     move     48.00          to  Thr-Warning  (9).
035300     move     1              to  Thr-Direction (9).
035400*
035500 zz005-Exit.  exit section.
035600*
035700 aa050-Process-Indicators section.
035800**********************************
035900*
036000     read     Indicator-File  into  EB-Indicator-Record
036100              at end
036200                       move  "Y"  to  WS-Ind-Eof-Sw
036300                       go to aa050-Exit
036400     end-read.
036500     if       WS-Ind-Status  not = "00"
036600       and    WS-Ind-Status  not = "10"
036700              move  "Y"  to  WS-Ind-Eof-Sw
036800              go to aa050-Exit.
036900*
037000     add      1  to  WS-Rec-Cnt.
037100     add      1  to  WS-Updated-Cnt.
037200     perform  zz015-Compute-Change    thru zz015-Exit.
037300     perform  zz010-Lookup-Thresholds thru zz010-Exit.
037400     perform  zz020-Classify-Status   thru zz020-Exit.
037500     perform  zz030-Classify-Trend    thru zz030-Exit.
037600     perform  zz040-Interp-Text       thru zz040-Exit.
037700     perform  zz060-Capture-Named     thru zz060-Exit.
037800     perform  zz065-Summarise         thru zz065-Exit.
037900     perform  zz080-Write-Analysis    thru zz080-Exit.
038000*
038100 aa050-Exit.  exit section.
038200*
038300 zz010-Lookup-Thresholds section.
038400*********************************
038500*
038600     set      Thr-Ix  to  1.
038700     search   Thr-Entry
038800              at end  set  Thr-Ix  to  zero
038900              when  Thr-Series (Thr-Ix) = Ind-Series-Id
039000                    move  Thr-Ix  to  Wrk-Thr-Ix.
039100*
039200     if       Thr-Ix = zero
039300              move  zero  to  Wrk-Thr-Ix.
039400*
039500 zz010-Exit.  exit.
039600*
039700*    20/02/26 vbc - 3.5  "No change data" now also covers a zero   EB0012
039800*    prior value, not just a missing one - PREV-PRESENT = Y with   EB0012
039900*    PREV-VALUE = 0 was falling through to a computed change and   EB0012
040000*    a written FLAT trend, off a base the desk never quoted.       EB0012
040100*    See memo of 19/02/26.                                          EB0012
040200*
040300 zz015-Compute-Change section.
040400******************************
040500*
040600     move     zero  to  Wrk-Chg-Absolute  Wrk-Chg-Percent.
040700     if       Ind-Prev-Present not = "Y"
040800       or     Ind-Prev-Value   =  zero
040900              go to zz015-Exit.
041000*
041100     compute  Wrk-Chg-Absolute  =
041200              Ind-Curr-Value - Ind-Prev-Value.
041300*
041400*    20/02/26 vbc - 3.4  Divide by the magnitude of the prior    EB0011
041500*                 value, not the signed value - a negative       EB0011
041600*                 T10Y2Y prior reading was flipping the sign of  EB0011
041700*                 the percent change (and so the UP/DOWN trend).  EB0011
041800*                 No FUNCTION ABS - worked by hand, see banner.   EB0011
041900*
042000     if       Ind-Prev-Value  <  zero
042100              compute WS-Abs-Prev = zero - Ind-Prev-Value
042200     else
042300              move    Ind-Prev-Value  to  WS-Abs-Prev.
042400*
042500     if       WS-Abs-Prev not = zero
042600              compute Wrk-Chg-Percent rounded =
042700                      (Wrk-Chg-Absolute / WS-Abs-Prev) * 100.
042800*
042900 zz015-Exit.  exit.
043000*
043100 zz020-Classify-Status section.
043200*******************************
043300*
043400     move     "NORMAL"  to  Wrk-Status.
043500     if       Wrk-Thr-Ix = zero
043600              go to zz020-Exit.
043700*
043800     if       Thr-Direction (Wrk-Thr-Ix) = 2
043900              if     Ind-Curr-Value  <=  Thr-Critical (Wrk-Thr-Ix)
044000                     move "CRITICAL" to Wrk-Status
044100              else
044200                if   Ind-Curr-Value  <=  Thr-Warning  (Wrk-Thr-Ix)
044300                     move "WARNING"  to Wrk-Status
044400              end-if
044500     else
044600              if     Ind-Curr-Value  >=  Thr-Critical (Wrk-Thr-Ix)
044700                     move "CRITICAL" to Wrk-Status
044800              else
044900                if   Ind-Curr-Value  >=  Thr-Warning  (Wrk-Thr-Ix)
045000                     move "WARNING"  to Wrk-Status
045100              end-if
045200     end-if.
045300*
045400 zz020-Exit.  exit.
045500*
045600*    20/02/26 vbc - 3.5  Same "no change data" test as zz015 -     EB0012
045700*    a zero prior value must not be classified FLAT, it is not     EB0012
045800*    a real reading of no movement.  See memo of 19/02/26.          EB0012
045900*
046000 zz030-Classify-Trend section.
046100******************************
046200*
046300     move     spaces  to  Wrk-Trend.
046400     if       Ind-Prev-Present not = "Y"
046500       or     Ind-Prev-Value   =  zero
046600              go to zz030-Exit.
046700*
046800     if       Wrk-Chg-Percent  <  0.50
046900       and    Wrk-Chg-Percent  >  -0.50
047000              move  "FLAT"  to  Wrk-Trend
047100     else
047200       if     Wrk-Chg-Percent  >  zero
047300              move  "UP"    to  Wrk-Trend
047400       else
047500              move  "DOWN"  to  Wrk-Trend.
047600*
047700 zz030-Exit.  exit.
047800*
047900*    Per-series interpretation text.  Falls through to the
048000*    general text at zz040-Exit if no series-specific rule
048100*    applies - see analysis design note of 21/10/85.
048200*
048300 zz040-Interp-Text section.
048400***************************
048500*
048600     move     "DATA UNDER ANALYSIS"  to  Wrk-Interp.
048700*
048800     evaluate Ind-Series-Id
048900       when   "UNRATE"        perform zz041-Interp-Unrate
049000                                       thru zz041-Exit
049100       when   "CPIAUCSL"      perform zz042-Interp-Cpi
049200                                       thru zz042-Exit
049300       when   "PPIACO"        perform zz043-Interp-Ppi
049400                                       thru zz043-Exit
049500       when   "DFF"           perform zz044-Interp-Dff
049600                                       thru zz044-Exit
049700       when   "GDPC1"         perform zz045-Interp-Gdp
049800                                       thru zz045-Exit
049900       when   "T10Y2Y"        perform zz046-Interp-T10y2y
050000                                       thru zz046-Exit
050100       when   "SAHMREALTIME"  perform zz047-Interp-Sahm
050200                                       thru zz047-Exit
050300       when   "ICSA"          perform zz048-Interp-Icsa
050400                                       thru zz048-Exit
050500       when   "RSXFS"         perform zz049-Interp-Rsxfs
050600                                       thru zz049-Exit
050700       when   "HOUST"         perform zz050-Interp-Houst
050800                                       thru zz050-Exit
050900       when   "UMCSENT"       perform zz051-Interp-Umcsent
051000                                       thru zz051-Exit
051100       when   "MANEMP"        perform zz052-Interp-Manemp
051200                                       thru zz052-Exit
051300       when   "NMFBAI"        perform zz053-Interp-Nmfbai
051400                                       thru zz053-Exit
051500       when   "IR"            perform zz054-Interp-Ir
051600                                       thru zz054-Exit
051700       when   "IQ"            perform zz055-Interp-Iq
051800                                       thru zz055-Exit
051900     end-evaluate.
052000*
052100 zz040-Exit.  exit.
052200*
052300*    20/02/26 vbc - 3.4  zz041 thru zz055 rewritten to the desk's  EB0011
052400*    published value/percent bands - the old text keyed off the    EB0011
052500*    status/trend flags only and did not match the cutoffs the      EB0011
052600*    desk actually quotes back to us.  See memo of 18/02/26.        EB0011
052700*
052800 zz041-Interp-Unrate section.
052900*****************************
053000*
053100     evaluate true
053200       when   Ind-Curr-Value  <  3.5
053300              move "FULL EMPLOYMENT - WAGE PRESSURE" to Wrk-Interp
053400       when   Ind-Curr-Value  <  4.0
053500              move "HEALTHY LABOR MARKET" to Wrk-Interp
053600       when   Ind-Curr-Value  <  5.0
053700              move "LABOR MARKET SLOWDOWN SIGNAL" to Wrk-Interp
053800       when   other
053900              move "LABOR MARKET DETERIORATING - RECESSION RISK"
054000                   to Wrk-Interp
054100     end-evaluate.
054200*
054300 zz041-Exit.  exit.
054400*
054500 zz042-Interp-Cpi section.
054600**************************
054700*
054800     compute  WS-Annual-Est rounded = Wrk-Chg-Percent * 12.
054900     evaluate true
055000       when   WS-Annual-Est  >  3
055100              move "INFLATION PRESSURE RISING" to Wrk-Interp
055200       when   WS-Annual-Est  >  2
055300              move "NEAR TARGET LEVEL" to Wrk-Interp
055400       when   WS-Annual-Est  >  1
055500              move "STABLE PRICE GROWTH" to Wrk-Interp
055600       when   other
055700              move "DEFLATION CONCERN" to Wrk-Interp
055800     end-evaluate.
055900*
056000 zz042-Exit.  exit.
056100*
056200 zz043-Interp-Ppi section.
056300**************************
056400*
056500     compute  WS-Annual-Est rounded = Wrk-Chg-Percent * 12.
056600     evaluate true
056700       when   WS-Annual-Est  >  4
056800              move "PRODUCER PRICES SURGING - COST PRESSURE"
056900                   to Wrk-Interp
057000       when   WS-Annual-Est  >  3
057100              move "PRODUCER PRICE PRESSURE RISING" to Wrk-Interp
057200       when   WS-Annual-Est  >  2
057300              move "PRODUCER PRICES RISING MODERATELY" to Wrk-Interp
057400       when   other
057500              move "PRODUCER PRICES STABLE" to Wrk-Interp
057600     end-evaluate.
057700*
057800 zz043-Exit.  exit.
057900*
058000 zz044-Interp-Dff section.
058100**************************
058200*
058300     evaluate true
058400       when   Ind-Curr-Value  >=  5
058500              move "RESTRICTIVE MONETARY POLICY" to Wrk-Interp
058600       when   Ind-Curr-Value  >=  3
058700              move "NEUTRAL MONETARY POLICY" to Wrk-Interp
058800       when   Ind-Curr-Value  >=  1
058900              move "ACCOMMODATIVE MONETARY POLICY" to Wrk-Interp
059000       when   other
059100              move "ULTRA-EASY MONETARY POLICY" to Wrk-Interp
059200     end-evaluate.
059300*
059400 zz044-Exit.  exit.
059500*
059600 zz045-Interp-Gdp section.
059700**************************
059800*
059900     compute  WS-Annual-Est rounded = Wrk-Chg-Percent * 4.
060000     evaluate true
060100       when   WS-Annual-Est  >  3
060200              move "STRONG ECONOMIC GROWTH" to Wrk-Interp
060300       when   WS-Annual-Est  >  2
060400              move "HEALTHY GROWTH" to Wrk-Interp
060500       when   WS-Annual-Est  >  0
060600              move "GROWTH SLOWING" to Wrk-Interp
060700       when   other
060800              move "ECONOMIC CONTRACTION" to Wrk-Interp
060900     end-evaluate.
061000*
061100 zz045-Exit.  exit.
061200*
061300 zz046-Interp-T10y2y section.
061400*****************************
061500*
061600     evaluate true
061700       when   Ind-Curr-Value  <  -0.5
061800              move "SEVERE INVERSION - RECESSION IMMINENT"
061900                   to Wrk-Interp
062000       when   Ind-Curr-Value  <  zero
062100              move "YIELD INVERSION - RECESSION WARNING"
062200                   to Wrk-Interp
062300       when   Ind-Curr-Value  <  0.5
062400              move "FLATTENING - SLOWDOWN SIGNAL" to Wrk-Interp
062500       when   other
062600              move "NORMAL YIELD CURVE" to Wrk-Interp
062700     end-evaluate.
062800*
062900 zz046-Exit.  exit.
063000*
063100 zz047-Interp-Sahm section.
063200***************************
063300*
063400     evaluate true
063500       when   Ind-Curr-Value  >=  0.5
063600              move "RECESSION ENTERED (SAHM RULE TRIGGERED)"
063700                   to Wrk-Interp
063800       when   Ind-Curr-Value  >=  0.3
063900              move "RECESSION WARNING LEVEL" to Wrk-Interp
064000       when   Ind-Curr-Value  >=  0.2
064100              move "LABOR MARKET WEAKENING" to Wrk-Interp
064200       when   other
064300              move "NORMAL LEVEL" to Wrk-Interp
064400     end-evaluate.
064500*
064600 zz047-Exit.  exit.
064700*
064800 zz048-Interp-Icsa section.
064900***************************
065000*
065100     evaluate true
065200       when   Ind-Curr-Value  >  300000
065300              move "CLAIMS SURGING - LABOR MARKET DETERIORATING"
065400                   to Wrk-Interp
065500       when   Ind-Curr-Value  >  250000
065600              move "CLAIMS RISING TREND" to Wrk-Interp
065700       when   Ind-Curr-Value  >  200000
065800              move "NORMAL RANGE" to Wrk-Interp
065900       when   other
066000              move "LOW CLAIMS - STRONG EMPLOYMENT" to Wrk-Interp
066100     end-evaluate.
066200*
066300 zz048-Exit.  exit.
066400*
066500 zz049-Interp-Rsxfs section.
066600****************************
066700*
066800     evaluate true
066900       when   Wrk-Chg-Percent  >  1
067000              move "STRONG CONSUMPTION GROWTH" to Wrk-Interp
067100       when   Wrk-Chg-Percent  >  0
067200              move "CONSUMPTION RISING" to Wrk-Interp
067300       when   Wrk-Chg-Percent  >  -1
067400              move "CONSUMPTION SLOWING" to Wrk-Interp
067500       when   other
067600              move "CONSUMPTION CONTRACTING" to Wrk-Interp
067700     end-evaluate.
067800*
067900 zz049-Exit.  exit.
068000*
068100 zz050-Interp-Houst section.
068200****************************
068300*
068400     evaluate true
068500       when   Ind-Curr-Value  >  1500
068600              move "HOUSING BOOM" to Wrk-Interp
068700       when   Ind-Curr-Value  >  1300
068800              move "ACTIVE CONSTRUCTION" to Wrk-Interp
068900       when   Ind-Curr-Value  >  1100
069000              move "NORMAL CONSTRUCTION ACTIVITY" to Wrk-Interp
069100       when   other
069200              move "HOUSING MARKET SLOWDOWN" to Wrk-Interp
069300     end-evaluate.
069400*
069500 zz050-Exit.  exit.
069600*
069700 zz051-Interp-Umcsent section.
069800******************************
069900*
070000     evaluate true
070100       when   Ind-Curr-Value  >  100
070200              move "OPTIMISTIC SENTIMENT" to Wrk-Interp
070300       when   Ind-Curr-Value  >  90
070400              move "POSITIVE SENTIMENT" to Wrk-Interp
070500       when   Ind-Curr-Value  >  80
070600              move "NEUTRAL SENTIMENT" to Wrk-Interp
070700       when   other
070800              move "PESSIMISTIC SENTIMENT" to Wrk-Interp
070900     end-evaluate.
071000*
071100 zz051-Exit.  exit.
071200*
071300 zz052-Interp-Manemp section.
071400*****************************
071500*
071600     evaluate true
071700       when   Ind-Curr-Value  >=  60
071800              move "MFG STRONG EXPANSION" to Wrk-Interp
071900       when   Ind-Curr-Value  >=  55
072000              move "MFG EXPANSION" to Wrk-Interp
072100       when   Ind-Curr-Value  >=  50
072200              move "MFG MODEST EXPANSION" to Wrk-Interp
072300       when   Ind-Curr-Value  >=  48
072400              move "MFG CONTRACTION STARTING" to Wrk-Interp
072500       when   Ind-Curr-Value  >=  45
072600              move "MFG CONTRACTION" to Wrk-Interp
072700       when   other
072800              move "MFG SEVERE CONTRACTION" to Wrk-Interp
072900     end-evaluate.
073000*
073100 zz052-Exit.  exit.
073200*
073300 zz053-Interp-Nmfbai section.
073400*****************************
073500*
073600     evaluate true
073700       when   Ind-Curr-Value  >=  60
073800              move "SVC STRONG EXPANSION" to Wrk-Interp
073900       when   Ind-Curr-Value  >=  55
074000              move "SVC EXPANSION" to Wrk-Interp
074100       when   Ind-Curr-Value  >=  50
074200              move "SVC MODEST EXPANSION" to Wrk-Interp
074300       when   Ind-Curr-Value  >=  48
074400              move "SVC CONTRACTION STARTING" to Wrk-Interp
074500       when   Ind-Curr-Value  >=  45
074600              move "SVC CONTRACTION" to Wrk-Interp
074700       when   other
074800              move "SVC SEVERE CONTRACTION" to Wrk-Interp
074900     end-evaluate.
075000*
075100 zz053-Exit.  exit.
075200*
075300 zz054-Interp-Ir section.
075400*************************
075500*
075600     evaluate true
075700       when   Wrk-Chg-Percent  >  2
075800              move "IMPORT PRICES SURGING - INFLATION PRESSURE"
075900                   to Wrk-Interp
076000       when   Wrk-Chg-Percent  >  1
076100              move "IMPORT PRICES RISING" to Wrk-Interp
076200       when   Wrk-Chg-Percent  >  -1
076300              move "IMPORT PRICES STABLE" to Wrk-Interp
076400       when   other
076500              move "IMPORT PRICES FALLING - DEFLATION PRESSURE"
076600                   to Wrk-Interp
076700     end-evaluate.
076800*
076900 zz054-Exit.  exit.
077000*
077100 zz055-Interp-Iq section.
077200*************************
077300*
077400     evaluate true
077500       when   Wrk-Chg-Percent  >  2
077600              move "EXPORT PRICES STRONG - COMPETITIVENESS RISK"
077700                   to Wrk-Interp
077800       when   Wrk-Chg-Percent  >  0
077900              move "EXPORT PRICES RISING" to Wrk-Interp
078000       when   Wrk-Chg-Percent  >  -2
078100              move "EXPORT PRICES STABLE" to Wrk-Interp
078200       when   other
078300              move "EXPORT PRICES WEAK - COMPETITIVENESS GAIN"
078400                   to Wrk-Interp
078500     end-evaluate.
078600*
078700 zz055-Exit.  exit.
078800*
078900 zz060-Capture-Named section.
079000*****************************
079100*    10/08/26 vbc - 3.6  Cap-Gdp-Pct now annualised (x4)      EB0013
079200*    same as zz045 does for the interpretation text - the     EB0013
079300*    phase cascade below was comparing the raw quarterly       EB0013
079400*    change against annualised-growth bands, per memo of       EB0013
079500*    19/02/26.                                                  EB0013
079600*
079700     evaluate Ind-Series-Id
079800       when  "UNRATE"
079900             move  Ind-Curr-Value  to  Cap-Unrate-Value
080000             move  Wrk-Chg-Percent to  Cap-Unrate-Pct
080100             move  "Y"             to  Cap-Unrate-Fnd
080200       when  "CPIAUCSL"
080300             move  Ind-Curr-Value  to  Cap-Cpi-Value
080400             move  Wrk-Chg-Absolute to Cap-Cpi-Chg
080500             move  Wrk-Chg-Percent to  Cap-Cpi-Pct
080600             move  "Y"             to  Cap-Cpi-Fnd
080700       when  "GDPC1"
080800             compute Cap-Gdp-Pct rounded = Wrk-Chg-Percent * 4
080900             move  "Y"             to  Cap-Gdp-Fnd
081000       when  "SAHMREALTIME"
081100             move  Ind-Curr-Value  to  Cap-Sahm-Value
081200             move  "Y"             to  Cap-Sahm-Fnd
081300       when  "PAYEMS"
081400             move  Ind-Curr-Value  to  Cap-Payems-Value
081500             move  Wrk-Chg-Absolute to Cap-Payems-Chg
081600             move  "Y"             to  Cap-Payems-Fnd
081700       when  "FEDFUNDS"
081800             move  Ind-Curr-Value  to  Cap-Fedfunds-Value
081900             move  Wrk-Chg-Absolute to Cap-Fedfunds-Chg
082000             move  "Y"             to  Cap-Fedfunds-Fnd
082100       when  "RSAFS"
082200             move  Ind-Curr-Value  to  Cap-Rsafs-Value
082300             move  Wrk-Chg-Absolute to Cap-Rsafs-Chg
082400             move  "Y"             to  Cap-Rsafs-Fnd
082500       when  "T10Y2Y"
082600             move  Ind-Curr-Value  to  Cap-T10y2y-Value
082700             move  "Y"             to  Cap-T10y2y-Fnd
082800     end-evaluate.
082900*
083000     if       Wrk-Status = "CRITICAL"
083100       and    Phs-Crit-Ctr  <  2
083200              perform  zz061-Tag-Alert  thru  zz061-Exit.
083300*
083400*    20/02/26 vbc - 3.4  Rule 4 of the recommender is "any alert,  EB0011
083500*    any status" on an ISM series - this was only firing on        EB0011
083600*    CRITICAL, missing the WARNING-band ISM readings.               EB0011
083700*
083800     if       (Ind-Series-Id = "MANEMP"  or
083900               Ind-Series-Id = "NMFBAI")
084000       and    (Wrk-Status = "CRITICAL"  or  Wrk-Status = "WARNING")
084100              move  "Y"  to  Phs-Any-Ism-Alert.
084200*
084300 zz060-Exit.  exit.
084400*
084500 zz061-Tag-Alert section.
084600*************************
084700*
084800     add      1  to  Phs-Crit-Ctr.
084900     evaluate Ind-Series-Id
085000       when   "SAHMREALTIME"  move "SAHM"  to WS-Tag
085100       when   "T10Y2Y"        move "YIELD" to WS-Tag
085200       when   "MANEMP"        move "ISM"   to WS-Tag
085300       when   "NMFBAI"        move "ISM"   to WS-Tag
085400       when   other           move "OTHER" to WS-Tag
085500     end-evaluate.
085600*
085700     if       Phs-Crit-Ctr = 1
085800              move  WS-Tag  to  Phs-Crit-Tag-1
085900     else
086000              move  WS-Tag  to  Phs-Crit-Tag-2.
086100*
086200 zz061-Exit.  exit.
086300*
086400 zz065-Summarise section.
086500*************************
086600*
086700*    Lower-is-better: UNRATE, CPIAUCSL, ICSA.  All else is
086800*    higher-is-better, per the desk's own reading of each series.
086900*
087000     move     "N"  to  WS-Lower-Better-Sw.
087100     if       Ind-Series-Id = "UNRATE"    or
087200              Ind-Series-Id = "CPIAUCSL"  or
087300              Ind-Series-Id = "ICSA"
087400              move  "Y"  to  WS-Lower-Better-Sw.
087500*
087600     if       Ind-Prev-Present not = "Y"
087700              go to zz065-Exit.
087800*
087900     if       WS-Lower-Better-Sw = "Y"
088000              if     Wrk-Chg-Percent  <  -1.00
088100                     perform zz066-Add-Improve thru zz066-Exit
088200              else
088300                if   Wrk-Chg-Percent  >   1.00
088400                     perform zz067-Add-Detior  thru zz067-Exit
088500                end-if
088600              end-if
088700     else
088800              if     Wrk-Chg-Percent  >   1.00
088900                     perform zz066-Add-Improve thru zz066-Exit
089000              else
089100                if   Wrk-Chg-Percent  <  -1.00
089200                     perform zz067-Add-Detior  thru zz067-Exit
089300                end-if
089400              end-if
089500     end-if.
089600*
089700 zz065-Exit.  exit.
089800*
089900 zz066-Add-Improve section.
090000***************************
090100*
090200     if       Sum-Improve-Ctr  <  9
090300              add   1  to  Sum-Improve-Ctr
090400              move  Ind-Series-Id  to
090500                    Sum-Improve (Sum-Improve-Ctr).
090600*
090700 zz066-Exit.  exit.
090800*
090900 zz067-Add-Detior section.
091000**************************
091100*
091200     if       Sum-Detior-Ctr  <  9
091300              add   1  to  Sum-Detior-Ctr
091400              move  Ind-Series-Id  to
091500                    Sum-Detior (Sum-Detior-Ctr).
091600*
091700 zz067-Exit.  exit.
091800*
091900 zz080-Write-Analysis section.
092000******************************
092100*
092200     move     Ind-Series-Id    to  Anl-Series-Id.
092300     move     Wrk-Status       to  Anl-Status.
092400     move     Wrk-Trend        to  Anl-Trend.
092500     move     Ind-Curr-Value   to  Anl-Curr-Value.
092600     move     Wrk-Chg-Absolute to  Anl-Chg-Absolute.
092700     move     Wrk-Chg-Percent  to  Anl-Chg-Percent.
092800     move     Wrk-Interp       to  Anl-Interpretation.
092900*
093000     write    EB-Analysis-Record.
093100*
093200 zz080-Exit.  exit.
093300*
093400 aa095-Run-Yield-Check section.
093500*******************************
093600*
093700     move     zero  to  EBY-Tot.
093800     move     "N"   to  EBY-Out-Error.
093900*
094000     read     Yield-File into EB-Yield-Record
094100              at end
094200                       move  "Y"  to  WS-Yld-Eof-Sw
094300                       go to aa095-No-Data
094400     end-read.
094500     move     Yld-Obs-Date  to  EBY-In-Date.
094600     move     Yld-Ten-Year  to  EBY-In-Ten-Year.
094700     move     Yld-Two-Year  to  EBY-In-Two-Year.
094800*
094900     perform  zz090-Load-Yield-Row  thru zz090-Exit
095000              until   WS-Yld-Eof-Sw = "Y"
095100              or      EBY-Tot > 30.
095200*
095300     call     "ebyield"  using  EB-Yield-Linkage.
095400     go       to aa095-Exit.
095500*
095600 aa095-No-Data.
095700     move     "Y"  to  EBY-Out-Error.
095800*
095900 aa095-Exit.  exit section.
096000*
096100*    20/02/26 vbc - 3.4  The lookahead read below used to re-move  EB0011
096200*    the row just read over EBY-In-Ten-Year/Two-Year, the latest-  EB0011
096300*    observation fields set once in aa095 - that overwrote the     EB0011
096400*    true latest 10Y/2Y with whatever row the 30-deep average      EB0011
096500*    loop happened to read last.  Those two moves are dropped.      EB0011
096600*
096700 zz090-Load-Yield-Row section.
096800******************************
096900*
097000     add      1  to  EBY-Tot.
097100     move     Yld-Ten-Year  to  EBY-Row-Ten (EBY-Tot).
097200     move     Yld-Two-Year  to  EBY-Row-Two (EBY-Tot).
097300*
097400     read     Yield-File into EB-Yield-Record
097500              at end
097600                       move  "Y"  to  WS-Yld-Eof-Sw
097700                       go to zz090-Exit
097800     end-read.
097900*
098000 zz090-Exit.  exit.
098100*
098200 aa060-Compute-Phase section.
098300*****************************
098400*
098500*    20/02/26 vbc - 3.4  PHASE-ENGINE and RISK-ENGINE take their   EB0011
098600*    yield-spread input from the T10Y2Y series on the indicator    EB0011
098700*    file, captured above into Cap-T10y2y-Value - this must not    EB0011
098800*    be confused with EBY-Out-Spread, which is the separate 30-    EB0011
098900*    observation average off the yield-curve-check history file    EB0011
099000*    and only feeds the YIELD CURVE section of the briefing.        EB0011
099100*
099200     if       Cap-T10y2y-Fnd = "Y"
099300              move  Cap-T10y2y-Value  to  Phs-Yield-Spread
099400     else
099500              move  zero  to  Phs-Yield-Spread.
099600*
099700     evaluate true
099800       when   Cap-Sahm-Fnd = "Y"
099900         and  Cap-Sahm-Value  >=  0.50
100000              move  "RECESSION"       to  Phs-Phase
100100       when   Phs-Yield-Spread  <  zero
100200         and  Cap-Unrate-Value >  4.00
100300              move  "SLOWDOWN"        to  Phs-Phase
100400       when   Cap-Gdp-Pct  >  3.00
100500         and  Cap-Unrate-Value  <  3.50
100600              move  "OVERHEATING"     to  Phs-Phase
100700       when   Cap-Gdp-Pct  >  2.00
100800         and  Cap-Unrate-Value  <  4.00
100900              move  "EXPANSION"       to  Phs-Phase
101000       when   Cap-Gdp-Pct  >  zero
101100         and  Cap-Gdp-Pct  <= 2.00
101200              move  "MODERATE GROWTH" to  Phs-Phase
101300       when   other
101400              move  "TRANSITION"      to  Phs-Phase
101500     end-evaluate.
101600*
101700 aa060-Exit.  exit section.
101800*
101900 aa070-Compute-Risk section.
102000****************************
102100*
102200     move     zero  to  Phs-Risk-Score.
102300*
102400     evaluate true
102500       when   Phs-Yield-Spread  <  -0.50
102600              add  3  to  Phs-Risk-Score
102700       when   Phs-Yield-Spread  <  zero
102800              add  2  to  Phs-Risk-Score
102900       when   Phs-Yield-Spread  <  0.50
103000              add  1  to  Phs-Risk-Score
103100     end-evaluate.
103200*
103300     if       Cap-Sahm-Fnd = "Y"
103400              evaluate true
103500                when Cap-Sahm-Value  >=  0.50
103600                     add  3  to  Phs-Risk-Score
103700                when Cap-Sahm-Value  >=  0.30
103800                     add  2  to  Phs-Risk-Score
103900                when Cap-Sahm-Value  >=  0.20
104000                     add  1  to  Phs-Risk-Score
104100              end-evaluate.
104200*
104300     evaluate true
104400       when   Cap-Unrate-Value  >  5.00
104500              add  2  to  Phs-Risk-Score
104600       when   Cap-Unrate-Value  >  4.00
104700              add  1  to  Phs-Risk-Score
104800     end-evaluate.
104900*
105000     compute  WS-Inflation rounded = Cap-Cpi-Pct * 12.
105100     evaluate true
105200       when   WS-Inflation  >  4.00  or  WS-Inflation  <  1.00
105300              add  2  to  Phs-Risk-Score
105400       when   WS-Inflation  >  3.00  or  WS-Inflation  <  1.50
105500              add  1  to  Phs-Risk-Score
105600     end-evaluate.
105700*
105800     compute  Phs-Risk-Pct rounded =
105900              (Phs-Risk-Score / 10) * 100.
106000*
106100     evaluate true
106200       when   Phs-Risk-Pct  >=  70.0
106300              move  "VERY HIGH"  to  Phs-Risk-Level
106400       when   Phs-Risk-Pct  >=  50.0
106500              move  "HIGH"       to  Phs-Risk-Level
106600       when   Phs-Risk-Pct  >=  30.0
106700              move  "MEDIUM"     to  Phs-Risk-Level
106800       when   Phs-Risk-Pct  >=  15.0
106900              move  "LOW"        to  Phs-Risk-Level
107000       when   other
107100              move  "VERY LOW"   to  Phs-Risk-Level
107200     end-evaluate.
107300*
107400 aa070-Exit.  exit section.
107500*
107600 aa080-Build-Recommend section.
107700*******************************
107800*
107900     move     zero  to  Rec-Ctr.
108000*
108100*    20/02/26 vbc - 3.4  Recommender wording corrected to the      EB0011
108200*    desk's published phrase book - the old wording was the        EB0011
108300*    programmer's own paraphrase and did not match what the        EB0011
108400*    morning desk is actually quoted, per memo of 18/02/26.         EB0011
108500*
108600     evaluate Phs-Phase
108700       when   "RECESSION"
108800              move "INCREASE CASH ALLOCATION" to WS-Rec-Text
108900              perform zz101-Add-Rec thru zz101-Exit
109000              move "DEFENSIVE STOCKS (UTILITIES, STAPLES)" to
109100                   WS-Rec-Text
109200              perform zz101-Add-Rec thru zz101-Exit
109300              move "INCREASE LONG-TERM TREASURIES" to WS-Rec-Text
109400              perform zz101-Add-Rec thru zz101-Exit
109500       when   "SLOWDOWN"
109600              move "PORTFOLIO REBALANCING TIME" to WS-Rec-Text
109700              perform zz101-Add-Rec thru zz101-Exit
109800              move "INCREASE DIVIDEND STOCKS" to WS-Rec-Text
109900              perform zz101-Add-Rec thru zz101-Exit
110000              move "REDUCE GROWTH STOCKS" to WS-Rec-Text
110100              perform zz101-Add-Rec thru zz101-Exit
110200       when   "OVERHEATING"
110300              move "CONSIDER PROFIT TAKING" to WS-Rec-Text
110400              perform zz101-Add-Rec thru zz101-Exit
110500              move "STRENGTHEN RISK MANAGEMENT" to WS-Rec-Text
110600              perform zz101-Add-Rec thru zz101-Exit
110700              move "SECURE SHORT-TERM LIQUIDITY" to WS-Rec-Text
110800              perform zz101-Add-Rec thru zz101-Exit
110900       when   "EXPANSION"
111000              move "MAINTAIN/INCREASE EQUITY ALLOCATION" to
111100                   WS-Rec-Text
111200              perform zz101-Add-Rec thru zz101-Exit
111300              move "CYCLICAL STOCKS ATTRACTIVE" to WS-Rec-Text
111400              perform zz101-Add-Rec thru zz101-Exit
111500              move "GROWTH STOCK OPPORTUNITIES" to WS-Rec-Text
111600              perform zz101-Add-Rec thru zz101-Exit
111700     end-evaluate.
111800*
111900     if       Phs-Risk-Level = "HIGH"  or  Phs-Risk-Level = "VERY HIGH"
112000              move "NO LEVERAGED INVESTMENTS" to WS-Rec-Text
112100              perform zz101-Add-Rec thru zz101-Exit
112200              move "BUILD HEDGE POSITIONS" to WS-Rec-Text
112300              perform zz101-Add-Rec thru zz101-Exit.
112400*
112500     if       Phs-Crit-Tag-1 not = spaces
112600              move  Phs-Crit-Tag-1  to  WS-Tag
112700              perform zz102-Tag-To-Rec thru zz102-Exit.
112800*
112900     if       Phs-Crit-Tag-2 not = spaces
113000              move  Phs-Crit-Tag-2  to  WS-Tag
113100              perform zz102-Tag-To-Rec thru zz102-Exit.
113200*
113300     if       Phs-Any-Ism-Alert = "Y"
113400              move "ISM BELOW 50 - PREPARE FOR SLOWDOWN"
113500                   to WS-Rec-Text
113600              perform zz101-Add-Rec thru zz101-Exit.
113700*
113800 aa080-Exit.  exit section.
113900*
114000 zz101-Add-Rec section.
114100***********************
114200*
114300     if       Rec-Ctr  <  5
114400              add   1  to  Rec-Ctr
114500              move  WS-Rec-Text  to  Rec-Text (Rec-Ctr).
114600*
114700 zz101-Exit.  exit.
114800*
114900 zz102-Tag-To-Rec section.
115000**************************
115100*
115200     evaluate WS-Tag
115300       when   "SAHM"
115400              move "ADJUST POSITIONS FOR RECESSION" to WS-Rec-Text
115500       when   "YIELD"
115600              move "YIELD INVERSION - DEFENSIVE POSTURE" to
115700                   WS-Rec-Text
115800       when   "ISM"
115900              move "ISM CONTRACTION - AVOID CYCLICALS" to
116000                   WS-Rec-Text
116100       when   other
116200              move "REVIEW FLAGGED INDICATOR" to WS-Rec-Text
116300     end-evaluate.
116400     perform  zz101-Add-Rec  thru  zz101-Exit.
116500*
116600 zz102-Exit.  exit.
116700*
116800 aa100-Write-Briefing section.
116900******************************
117000*
117100     perform  zz110-Wrt-Header       thru  zz110-Exit.
117200     perform  zz115-Wrt-Core         thru  zz115-Exit.
117300     perform  zz120-Wrt-Yield        thru  zz120-Exit.
117400     perform  zz130-Wrt-Phase-Risk   thru  zz130-Exit.
117500     perform  zz140-Wrt-Recommend    thru  zz140-Exit.
117600     perform  zz150-Wrt-Summary      thru  zz150-Exit.
117700     perform  zz160-Wrt-Invest-Pts   thru  zz160-Exit.
117800     perform  zz170-Wrt-Footer       thru  zz170-Exit.
117900*
118000 aa100-Exit.  exit section.
118100*
118200*    20/02/26 vbc - 3.5  Header wording corrected to the desk's    EB0012
118300*    reading-sheet title, per memo of 19/02/26.                     EB0012
118400*
118500 zz110-Wrt-Header section.
118600**************************
118700*
118800     move     spaces  to  Prt-Line.
118900     string   "US ECONOMIC INDICATOR BRIEFING ("  To-Day  ")"
119000              delimited by size into Prt-Line.
119100     write    EB-Print-Line  from  Prt-Line.
119200*
119300 zz110-Exit.  exit section.
119400*
119500*    Core indicator lines - fixed order per the desk's
119600*    reading sheet: UNRATE, CPIAUCSL, PAYEMS, FEDFUNDS, RSAFS.
119700*
119800 zz115-Wrt-Core section.
119900************************
120000*
120100     move     zero  to  WS-Success-Cnt.
120200*
120300     if       Cap-Unrate-Fnd = "Y"
120400              add  1 to WS-Success-Cnt
120500              move "  * UNEMPLOYMENT RATE" to WS-Core-Name
120600              move Cap-Unrate-Value      to WS-Core-Value
120700              move "PCT"                 to WS-Core-Unit
120800              move Cap-Unrate-Pct        to WS-Core-Pct
120900              perform zz116-Fmt-Core thru zz116-Exit
121000     else
121100              move "  * UNEMPLOYMENT RATE" to WS-Core-Name
121200              perform zz117-Fmt-Failed thru zz117-Exit.
121300*
121400     if       Cap-Cpi-Fnd = "Y"
121500              add  1 to WS-Success-Cnt
121600              move "  * CONSUMER PRICE INDEX" to WS-Core-Name
121700              move Cap-Cpi-Value         to WS-Core-Value
121800              move "OTHR"                to WS-Core-Unit
121900              move Cap-Cpi-Chg           to WS-Core-Chg
122000              perform zz118-Fmt-Core-Abs thru zz118-Exit
122100     else
122200              move "  * CONSUMER PRICE INDEX" to WS-Core-Name
122300              perform zz117-Fmt-Failed thru zz117-Exit.
122400*
122500     if       Cap-Payems-Fnd = "Y"
122600              add  1 to WS-Success-Cnt
122700              move "  * PAYROLLS"          to WS-Core-Name
122800              move Cap-Payems-Value      to WS-Core-Value
122900              move "THSD"                to WS-Core-Unit
123000              move Cap-Payems-Chg        to WS-Core-Chg
123100              perform zz118-Fmt-Core-Abs thru zz118-Exit
123200     else
123300              move "  * PAYROLLS"          to WS-Core-Name
123400              perform zz117-Fmt-Failed thru zz117-Exit.
123500*
123600     if       Cap-Fedfunds-Fnd = "Y"
123700              add  1 to WS-Success-Cnt
123800              move "  * FED FUNDS RATE"    to WS-Core-Name
123900              move Cap-Fedfunds-Value    to WS-Core-Value
124000              move "PCT"                 to WS-Core-Unit
124100              move Cap-Fedfunds-Chg      to WS-Core-Chg
124200              perform zz118-Fmt-Core-Abs thru zz118-Exit
124300     else
124400              move "  * FED FUNDS RATE"    to WS-Core-Name
124500              perform zz117-Fmt-Failed thru zz117-Exit.
124600*
124700     if       Cap-Rsafs-Fnd = "Y"
124800              add  1 to WS-Success-Cnt
124900              move "  * RETAIL SALES"      to WS-Core-Name
125000              move Cap-Rsafs-Value       to WS-Core-Value
125100              move "OTHR"                to WS-Core-Unit
125200              move Cap-Rsafs-Chg         to WS-Core-Chg
125300              perform zz118-Fmt-Core-Abs thru zz118-Exit
125400     else
125500              move "  * RETAIL SALES"      to WS-Core-Name
125600              perform zz117-Fmt-Failed thru zz117-Exit.
125700*
125800     if       WS-Success-Cnt = zero
125900              move spaces  to  Prt-Line
126000              string "  NO INDICATORS COLLECTED TODAY"
126100                     delimited by size into Prt-Line
126200              write  EB-Print-Line  from  Prt-Line.
126300*
126400 zz115-Exit.  exit section.
126500*
126600*    20/02/26 vbc - 3.5  Value now edited through a zero-         EB0012
126700*    suppressed picture before the move to Prt-Value-Text - the   EB0012
126800*    old code moved WS-Core-Value straight into the signed zero-  EB0012
126900*    padded WS-Core-Disp (a leading "+" and 8 leading zeros on     EB0012
127000*    every value) and, for CPI/PAYROLLS/FEDFUNDS/RETAIL below,     EB0012
127100*    moved the raw S9(9)V9(4) field into an alphanumeric picture   EB0012
127200*    with no editing at all - see memo of 19/02/26.  WS-Core-Disp  EB0012
127300*    is kept, unchanged, for the change suffix only.                EB0012
127400*
127500 zz116-Fmt-Core section.
127600************************
127700*
127800     move     WS-Core-Value  to  WS-Core-Disp-Pct.
127900     move     spaces  to  Prt-Value-Text.
128000     string   WS-Core-Disp-Pct  "%"  delimited by size
128100              into Prt-Value-Text.
128200*
128300     move     spaces  to  Prt-Chg-Text.
128400     if       WS-Core-Pct  >=  0.01  or  WS-Core-Pct  <=  -0.01
128500              move  WS-Core-Pct  to  WS-Core-Disp
128600              string " (" WS-Core-Disp ")" delimited by size
128700                     into Prt-Chg-Text.
128800*
128900     move     spaces  to  Prt-Line.
129000     string   WS-Core-Name  ": "  Prt-Value-Text  Prt-Chg-Text
129100              delimited by size into Prt-Line.
129200     write    EB-Print-Line  from  Prt-Line.
129300*
129400 zz116-Exit.  exit section.
129500*
129600 zz117-Fmt-Failed section.
129700**************************
129800*
129900     move     spaces  to  Prt-Line.
130000     string   WS-Core-Name  ": DATA COLLECTION FAILED"
130100              delimited by size into Prt-Line.
130200     write    EB-Print-Line  from  Prt-Line.
130300*
130400 zz117-Exit.  exit section.
130500*
130600 zz118-Fmt-Core-Abs section.
130700****************************
130800*
130900     move     spaces  to  Prt-Value-Text.
131000     evaluate WS-Core-Unit
131100       when   "PCT"
131200              move  WS-Core-Value  to  WS-Core-Disp-Pct
131300              string WS-Core-Disp-Pct "%" delimited by size
131400                     into Prt-Value-Text
131500       when   "THSD"
131600              move  WS-Core-Value  to  WS-Core-Disp-Thsd
131700              string WS-Core-Disp-Thsd "K" delimited by size
131800                     into Prt-Value-Text
131900       when   other
132000              move  WS-Core-Value  to  WS-Core-Disp-Pct
132100              string WS-Core-Disp-Pct delimited by size
132200                     into Prt-Value-Text
132300     end-evaluate.
132400*
132500     move     spaces  to  Prt-Chg-Text.
132600     if       WS-Core-Chg  >=  0.01  or  WS-Core-Chg  <=  -0.01
132700              move  WS-Core-Chg  to  WS-Core-Disp
132800              string " (" WS-Core-Disp ")" delimited by size
132900                     into Prt-Chg-Text.
133000*
133100     move     spaces  to  Prt-Line.
133200     string   WS-Core-Name  ": "  Prt-Value-Text  Prt-Chg-Text
133300              delimited by size into Prt-Line.
133400     write    EB-Print-Line  from  Prt-Line.
133500*
133600 zz118-Exit.  exit section.
133700*
133800*    20/02/26 vbc - 3.4  YIELD CURVE block widened to show the     EB0011
133900*    latest 10Y/2Y and the 30-day average spread, per the desk's   EB0011
134000*    sample sheet - used to print spread and status only.           EB0011
134100*
134200 zz120-Wrt-Yield section.
134300*************************
134400*
134500     move     spaces  to  Prt-Line.
134600     if       EBY-Out-Error = "Y"
134700              string "  YIELD CURVE: DATA COLLECTION FAILED"
134800                     delimited by size into Prt-Line
134900              write  EB-Print-Line  from  Prt-Line
135000     else
135100              move  EBY-In-Ten-Year  to  WS-Yld-10y
135200              move  EBY-In-Two-Year  to  WS-Yld-2y
135300              move  EBY-Out-Spread   to  WS-Yld-Spread
135400              move  EBY-Out-Average  to  WS-Yld-Avg30
135500              string "  10Y: "  WS-Yld-10y
135600                     "  2Y: "  WS-Yld-2y
135700                     "  SPREAD: "  WS-Yld-Spread
135800                     "  AVG30: "  WS-Yld-Avg30
135900                     delimited by size into Prt-Line
136000              write  EB-Print-Line  from  Prt-Line
136100              move  spaces  to  Prt-Line
136200              string "  STATUS: "  EBY-Out-Status
136300                     delimited by size into Prt-Line
136400              write  EB-Print-Line  from  Prt-Line.
136500*
136600 zz120-Exit.  exit section.
136700*
136800 zz130-Wrt-Phase-Risk section.
136900******************************
137000*
137100     move     spaces  to  Prt-Line.
137200     string   "  MARKET PHASE: "  Phs-Phase
137300              delimited by size into Prt-Line.
137400     write    EB-Print-Line  from  Prt-Line.
137500*
137600     move     Phs-Risk-Pct  to  WS-Risk-Pct-Disp.
137700     move     spaces  to  Prt-Line.
137800     string   "  RISK LEVEL:   "  Phs-Risk-Level  " ("
137900              WS-Risk-Pct-Disp  "%)"
138000              delimited by size into Prt-Line.
138100     write    EB-Print-Line  from  Prt-Line.
138200*
138300 zz130-Exit.  exit section.
138400*
138500 zz140-Wrt-Recommend section.
138600*****************************
138700*
138800     if       Rec-Ctr = zero
138900              go to zz140-Exit.
139000*
139100     move     spaces  to  Prt-Line.
139200     move     "  RECOMMENDATIONS:"  to  Prt-Line.
139300     write    EB-Print-Line  from  Prt-Line.
139400*
139500     perform  zz141-Wrt-One-Rec  thru  zz141-Exit
139600              varying WS-Ix from 1 by 1
139700              until   WS-Ix  >  Rec-Ctr.
139800*
139900 zz140-Exit.  exit section.
140000*
140100 zz141-Wrt-One-Rec section.
140200***************************
140300*
140400     move     spaces  to  Prt-Line.
140500     string   "  * "  Rec-Text (WS-Ix)
140600              delimited by size into Prt-Line.
140700     write    EB-Print-Line  from  Prt-Line.
140800*
140900 zz141-Exit.  exit section.
141000*
141100 zz150-Wrt-Summary section.
141200***************************
141300*
141400     move     spaces  to  Prt-Line.
141500     move     "  SUMMARY:"  to  Prt-Line.
141600     write    EB-Print-Line  from  Prt-Line.
141700*
141800     move     WS-Rec-Cnt      to  WS-Rec-Cnt-Disp.
141900     move     WS-Updated-Cnt  to  WS-Upd-Cnt-Disp.
142000     move     spaces  to  Prt-Line.
142100     string   "  INDICATORS: "  WS-Rec-Cnt-Disp  " TOTAL / "
142200              WS-Upd-Cnt-Disp  " UPDATED"
142300              delimited by size into Prt-Line.
142400     write    EB-Print-Line  from  Prt-Line.
142500*
142600     if       Sum-Improve-Ctr  >  zero
142700              perform zz151-Wrt-Improve thru zz151-Exit
142800                      varying WS-Ix from 1 by 1
142900                      until   WS-Ix > Sum-Improve-Ctr.
143000*
143100     if       Sum-Detior-Ctr  >  zero
143200              perform zz152-Wrt-Detior  thru zz152-Exit
143300                      varying WS-Ix from 1 by 1
143400                      until   WS-Ix > Sum-Detior-Ctr.
143500*
143600 zz150-Exit.  exit section.
143700*
143800 zz151-Wrt-Improve section.
143900***************************
144000*
144100     move     spaces  to  Prt-Line.
144200     string   "  * IMPROVING: "  Sum-Improve (WS-Ix)
144300              delimited by size into Prt-Line.
144400     write    EB-Print-Line  from  Prt-Line.
144500*
144600 zz151-Exit.  exit section.
144700*
144800 zz152-Wrt-Detior section.
144900**************************
145000*
145100     move     spaces  to  Prt-Line.
145200     string   "  * DETERIORATING: "  Sum-Detior (WS-Ix)
145300              delimited by size into Prt-Line.
145400     write    EB-Print-Line  from  Prt-Line.
145500*
145600 zz152-Exit.  exit section.
145700*
145800*    09/03/91 vbc - Fixed investment points literals, per   EB0009
145900*    memo from T Edwards - these two always print, the desk  EB0009
146000*    likes a constant reminder regardless of the numbers.    EB0009
146100*    10/08/26 vbc - 3.6  Bullet put back on these two and     EB0013
146200*    the core/failed lines below - dropped when the print     EB0013
146300*    lines were rebuilt, per memo of 19/02/26.                 EB0013
146400*
146500 zz160-Wrt-Invest-Pts section.
146600******************************
146700*
146800     move     spaces  to  Prt-Line.
146900     move     "  * RATE INVERSION - BOND APPEAL RISING" to Prt-Line.
147000     write    EB-Print-Line  from  Prt-Line.
147100*
147200     move     spaces  to  Prt-Line.
147300     move     "  * INFLATION RISK - CONSIDER REAL ASSETS"
147400              to  Prt-Line.
147500     write    EB-Print-Line  from  Prt-Line.
147600*
147700 zz160-Exit.  exit section.
147800*
147900 zz170-Wrt-Footer section.
148000**************************
148100*
148200     move     WS-Success-Cnt  to  WS-Success-Disp.
148300     move     spaces  to  Prt-Line.
148400     string   "UPDATED: "  To-Day  " ("  WS-Success-Disp
148500              "/5 OK)"  delimited by size into Prt-Line.
148600     write    EB-Print-Line  from  Prt-Line.
148700*
148800 zz170-Exit.  exit section.
