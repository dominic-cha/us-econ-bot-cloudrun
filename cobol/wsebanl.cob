000100*****************************************************
000200*                                                   *
000300*  Record Definition For Analysis Detail File       *
000400*     Written one per analysed indicator             *
000500*****************************************************
000600*  File size 121 bytes.
000700*
000800* 22/10/25 vbc - Created.
000900* 14/11/25 vbc - Anl-Trend can now be spaces (no      EB0003
001000*                change data) as well as FLAT/UP/DOWN.EB0003
001100*
001200 01  EB-Analysis-Record.
001300     03  Anl-Series-Id         pic x(12).
001400     03  Anl-Status            pic x(08).
001500     03  Anl-Trend             pic x(08).
001600     03  Anl-Curr-Value        pic s9(9)v9(4).
001700     03  Anl-Chg-Absolute      pic s9(9)v9(4).
001800     03  Anl-Chg-Percent       pic s9(5)v9(2).
001900     03  Anl-Interpretation    pic x(60).
002000     03  filler                pic x(04).
002100*
