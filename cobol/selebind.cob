000100* 25/10/25 vbc - Created.  Indicator observation input.
000200     select  Indicator-File   assign to "INDFILE"
000300                               organisation is line sequential
000400                               file status  is WS-Ind-Status.
