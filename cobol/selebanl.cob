000100* 27/10/25 vbc - Created.  Analysis detail output.
000200     select  Analysis-File    assign to "ANLFILE"
000300                               organisation is line sequential
000400                               file status  is WS-Anl-Status.
