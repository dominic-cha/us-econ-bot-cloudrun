000100* 26/10/25 vbc - Created.  10yr/2yr treasury input.
000200     select  Yield-File       assign to "YLDFILE"
000300                               organisation is line sequential
000400                               file status  is WS-Yld-Status.
